000100******************************************************************
000200* This program is the sub program that applies the deposit and
000300* withdrawal primitives shared by savings and salary accounts.
000400* It is CALLed once per posting decision by TXN-POST; it never
000500* touches a file of its own.
000600*
000700* Deposit  - amount must be positive.
000800* Withdraw - amount must be positive and not overdraw the
000900*            account; a savings account may not be drawn below
001000*            its minimum balance.
001100******************************************************************
001200 IDENTIFICATION              DIVISION.
001300*-----------------------------------------------------------------
001400 PROGRAM-ID.                 ACCT-CALC.
001500 AUTHOR.                     D. PRATT.
001600 INSTALLATION.               FIRST CIVIC BANK - DATA PROCESSING.
001700 DATE-WRITTEN.               NOVEMBER 21, 1994.
001800 DATE-COMPILED.
001900 SECURITY.                   UNCLASSIFIED - BANK INTERNAL USE.
002000*-----------------------------------------------------------------
002100* CHANGE LOG
002200*-----------------------------------------------------------------
002300* 1994-11-21  DPRATT    ORIGINAL SUBPROGRAM - WITHDRAW/DEPOSIT
002400*                       PRIMITIVES PULLED OUT OF THE POSTING RUN
002500*                       SO ONLINE-UPDATE COULD SHARE THEM.
002600* 1995-04-09  DPRATT    ADDED SAVINGS MINIMUM-BALANCE CHECK
002700*                       (REQ TKT BK-0118).
002800* 1998-10-06  TLOWE     Y2K SWEEP - NO DATE FIELDS IN THIS
002900*                       PROGRAM, NO CHANGE REQUIRED. LOGGED FOR
003000*                       THE AUDIT FOLDER ONLY.
003100* 2003-06-17  TLOWE     REPLACED THE OLD BOOLEAN SWITCH PICTURE
003200*                       WITH LK-SUCCESS-SW 88-LEVELS (REQ TKT
003300*                       BK-0604).
003400******************************************************************
003500 ENVIRONMENT                 DIVISION.
003600*-----------------------------------------------------------------
003700 CONFIGURATION               SECTION.
003800 SOURCE-COMPUTER.            IBM-370.
003900 OBJECT-COMPUTER.            IBM-370.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200******************************************************************
004300 DATA                        DIVISION.
004400*-----------------------------------------------------------------
004500 WORKING-STORAGE             SECTION.
004600 01  WS-MINIMUM-BALANCE      PIC S9(09)V99 VALUE 100.00.
004700 01  WS-MINIMUM-BALANCE-ALT  REDEFINES    WS-MINIMUM-BALANCE
004800                             PIC S9(09)V99.
004900*-----------------------------------------------------------------
005000 LINKAGE                     SECTION.
005100*-----------------------------------------------------------------
005200 01  LK-CALC-PARMS.
005300     05  LK-FUNCTION         PIC X(01).
005400         88  LK-IS-DEPOSIT             VALUE "D".
005500         88  LK-IS-WITHDRAW            VALUE "W".
005600     05  LK-ACCT-TYPE        PIC X(01).
005700         88  LK-IS-SAVINGS             VALUE "S".
005800         88  LK-IS-SALARY              VALUE "L".
005900     05  LK-BALANCE          PIC S9(09)V99.
006000     05  LK-AMOUNT           PIC S9(09)V99.
006100     05  LK-SUCCESS-SW       PIC X(01).
006200         88  LK-WAS-SUCCESS            VALUE "Y".
006300         88  LK-WAS-FAILURE            VALUE "N".
006400 01  LK-CALC-PARMS-ALT       REDEFINES   LK-CALC-PARMS.
006500     05  LK-ALT-FUNCTION-AREA    PIC X(02).
006600     05  LK-ALT-AMOUNT-AREA      PIC S9(09)V99.
006700     05  LK-ALT-REMAINDER        PIC X(12).
006800 01  LK-CALC-PARMS-FLAT      REDEFINES   LK-CALC-PARMS
006900                             PIC X(25).
007000******************************************************************
007100 PROCEDURE                   DIVISION    USING LK-CALC-PARMS.
007200*-----------------------------------------------------------------
007300* Main procedure
007400*-----------------------------------------------------------------
007500 100-APPLY-PRIMITIVE.
007600     SET     LK-WAS-FAILURE  TO  TRUE.
007700     EVALUATE TRUE
007800         WHEN    LK-IS-DEPOSIT
007900             PERFORM 200-APPLY-DEPOSIT
008000         WHEN    LK-IS-WITHDRAW
008100             PERFORM 200-APPLY-WITHDRAW
008200     END-EVALUATE.
008300     EXIT    PROGRAM.
008400*-----------------------------------------------------------------
008500* Deposit primitive - amount must be greater than zero.
008600*-----------------------------------------------------------------
008700 200-APPLY-DEPOSIT.
008800     IF  LK-AMOUNT GREATER THAN ZERO
008900         ADD     LK-AMOUNT       TO  LK-BALANCE
009000         SET     LK-WAS-SUCCESS  TO  TRUE
009100     END-IF.
009200*-----------------------------------------------------------------
009300* Withdraw primitive - amount must be greater than zero, and a
009400* savings account is additionally held to the minimum balance.
009500*-----------------------------------------------------------------
009600 200-APPLY-WITHDRAW.
009700     IF  LK-AMOUNT NOT GREATER THAN ZERO
009800         EXIT PARAGRAPH
009900     END-IF.
010000     IF  LK-IS-SAVINGS
010100         PERFORM 300-APPLY-SAVINGS-WITHDRAW
010200     ELSE
010300         PERFORM 300-APPLY-BASE-WITHDRAW
010400     END-IF.
010500*-----------------------------------------------------------------
010600* Base withdraw rule (salary accounts and the common case) - no
010700* overdraft allowed.
010800*-----------------------------------------------------------------
010900 300-APPLY-BASE-WITHDRAW.
011000     IF  LK-BALANCE NOT LESS THAN LK-AMOUNT
011100         SUBTRACT LK-AMOUNT      FROM    LK-BALANCE
011200         SET     LK-WAS-SUCCESS  TO  TRUE
011300     END-IF.
011400*-----------------------------------------------------------------
011500* Savings withdraw rule - same as the base rule, plus the
011600* balance left behind must not fall below the minimum.
011700*-----------------------------------------------------------------
011800 300-APPLY-SAVINGS-WITHDRAW.
011900     IF  LK-BALANCE NOT LESS THAN LK-AMOUNT
012000         IF  (LK-BALANCE - LK-AMOUNT) NOT LESS THAN
012100                                     WS-MINIMUM-BALANCE
012200             SUBTRACT LK-AMOUNT      FROM    LK-BALANCE
012300             SET     LK-WAS-SUCCESS  TO  TRUE
012400         END-IF
012500     END-IF.
