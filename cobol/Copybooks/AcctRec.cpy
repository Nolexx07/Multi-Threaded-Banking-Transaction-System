000100*-----------------------------------------------------------------
000200* ACCT-REC  -  Customer account master record.
000300*    Used on both the inbound and outbound account master files
000400*    of TXN-POST, and on the inbound account master file of
000500*    DAILY-REPORT.
000600*-----------------------------------------------------------------
000700* 1986-03-14  RMASELLI  ORIGINAL LAYOUT - SAVINGS ACCOUNTS ONLY.
000800* 1989-07-02  RMASELLI  ADDED ACCT-TYPE FOR SALARY ACCOUNTS.
000900* 1994-11-21  DPRATT    ADDED ACCT-FAILED-PINS / ACCT-FROZEN FOR
001000*                       THE NEW FRAUD-WATCH SUBSYSTEM.
001100*-----------------------------------------------------------------
001200 01  ACCT-REC.
001300     05  ACCT-ID             PIC 9(06).
001400     05  ACCT-TYPE           PIC X(01).
001500         88  ACCT-IS-SAVINGS           VALUE "S".
001600         88  ACCT-IS-SALARY            VALUE "L".
001700     05  ACCT-NAME           PIC X(20).
001800     05  ACCT-BALANCE        PIC S9(09)V99.
001900     05  ACCT-PIN            PIC 9(04).
002000     05  ACCT-FAILED-PINS    PIC 9(03).
002100     05  ACCT-TXN-COUNT      PIC 9(05).
002200     05  ACCT-FROZEN         PIC X(01).
002300         88  ACCT-IS-FROZEN            VALUE "Y".
002400         88  ACCT-IS-ACTIVE            VALUE "N".
002500     05  FILLER              PIC X(09).
