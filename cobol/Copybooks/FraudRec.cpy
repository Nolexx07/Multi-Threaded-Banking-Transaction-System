000100*-----------------------------------------------------------------
000200* FRAUD-REC  -  One fraud-watch alert or auto-freeze line,
000300*    written by TXN-POST to the fraud report file.
000400*-----------------------------------------------------------------
000500* 1996-05-30  DPRATT    ORIGINAL LAYOUT - FRAUD-WATCH PHASE 1.
000600*-----------------------------------------------------------------
000700 01  FRAUD-REC.
000800     05  FRA-SEQ             PIC 9(05).
000900     05  FRA-ACCT-ID         PIC 9(06).
001000     05  FRA-SEVERITY        PIC X(06).
001100     05  FRA-REASON          PIC X(60).
001200     05  FILLER              PIC X(03).
