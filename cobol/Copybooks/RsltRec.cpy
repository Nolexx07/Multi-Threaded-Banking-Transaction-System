000100*-----------------------------------------------------------------
000200* RSLT-REC  -  One posting result per transaction request, in
000300*    the same order the request was read, written by TXN-POST.
000400*-----------------------------------------------------------------
000500* 1994-11-21  DPRATT    ORIGINAL LAYOUT.
000600*-----------------------------------------------------------------
000700 01  RSLT-REC.
000800     05  RSL-SEQ             PIC 9(05).
000900     05  RSL-TYPE            PIC X(01).
001000     05  RSL-ACCT-ID         PIC 9(06).
001100     05  RSL-SUCCESS         PIC X(01).
001200         88  RSL-WAS-SUCCESS           VALUE "Y".
001300         88  RSL-WAS-FAILURE           VALUE "N".
001400     05  RSL-BALANCE-AFTER   PIC S9(09)V99.
001500     05  RSL-MESSAGE         PIC X(60).
001600     05  FILLER              PIC X(04).
