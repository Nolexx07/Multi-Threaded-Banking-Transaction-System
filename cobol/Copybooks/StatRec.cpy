000100*-----------------------------------------------------------------
000200* STAT-REC  -  Run-totals hand-off record.  TXN-POST totals the
000300*    run as it posts and writes ONE of these at end-of-job; DAILY
000400*    -REPORT reads it back in instead of re-totalling the logs.
000500*-----------------------------------------------------------------
000600* 1994-11-21  DPRATT    ORIGINAL LAYOUT.
000700*-----------------------------------------------------------------
000800 01  STAT-REC.
000900     05  STAT-TOTAL-TXN      PIC 9(07).
001000     05  STAT-SUCCESS-CNT    PIC 9(07).
001100     05  STAT-FAILURE-CNT    PIC 9(07).
001200     05  STAT-WITHDRAW-CNT   PIC 9(07).
001300     05  STAT-DEPOSIT-CNT    PIC 9(07).
001400     05  STAT-TRANSFER-CNT   PIC 9(07).
001500     05  STAT-BALINQ-CNT     PIC 9(07).
001600     05  STAT-WITHDRAW-AMT   PIC S9(09)V99.
001700     05  STAT-DEPOSIT-AMT    PIC S9(09)V99.
001800     05  STAT-TRANSFER-AMT   PIC S9(09)V99.
001900     05  STAT-FRAUD-CNT      PIC 9(07).
002000     05  FILLER              PIC X(05).
