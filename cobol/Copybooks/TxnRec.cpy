000100*-----------------------------------------------------------------
000200* TXN-REC  -  Pending ATM transaction request record, as handed
000300*    to TXN-POST by the card network's capture run.
000400*-----------------------------------------------------------------
000500* 1994-11-21  DPRATT    ORIGINAL LAYOUT.
000600* 1997-02-10  DPRATT    ADDED TXN-TARGET-ID FOR ACCT-TO-ACCT
000700*                       TRANSFERS (REQ TKT BK-0447).
000800*-----------------------------------------------------------------
000900 01  TXN-REC.
001000     05  TXN-SEQ             PIC 9(05).
001100     05  TXN-ATM-ID          PIC X(08).
001200     05  TXN-CUSTOMER        PIC X(20).
001300     05  TXN-TYPE            PIC X(01).
001400         88  TXN-IS-WITHDRAW           VALUE "W".
001500         88  TXN-IS-DEPOSIT            VALUE "D".
001600         88  TXN-IS-TRANSFER           VALUE "T".
001700         88  TXN-IS-BAL-INQUIRY        VALUE "B".
001800     05  TXN-ACCT-ID         PIC 9(06).
001900     05  TXN-TARGET-ID       PIC 9(06).
002000     05  TXN-AMOUNT          PIC S9(09)V99.
002100     05  TXN-PIN             PIC 9(04).
002200     05  FILLER              PIC X(04).
