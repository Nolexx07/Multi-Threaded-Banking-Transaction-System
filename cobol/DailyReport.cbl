000100******************************************************************
000200* This program prints the end-of-run daily report off the
000300* account master TXN-POST wrote back and the run-totals
000400* hand-off record TXN-POST left behind, so it never has to
000500* re-read or re-total the transaction or fraud logs itself.
000600*
000700* Used File
000800*    - Posted Account Master (Line Sequential): ACCTMSTO
000900*    - Run-Totals Hand-Off (Line Sequential)   : STATFILE
001000*    - Daily Report File (Line Sequential)     : DAILYRPT
001100*
001200******************************************************************
001300 IDENTIFICATION              DIVISION.
001400*-----------------------------------------------------------------
001500 PROGRAM-ID.                 DAILY-REPORT.
001600 AUTHOR.                     D. PRATT.
001700 INSTALLATION.               FIRST CIVIC BANK - DATA PROCESSING.
001800 DATE-WRITTEN.               NOVEMBER 21, 1994.
001900 DATE-COMPILED.
002000 SECURITY.                   UNCLASSIFIED - BANK INTERNAL USE.
002100*-----------------------------------------------------------------
002200* CHANGE LOG
002300*-----------------------------------------------------------------
002400* 1994-11-21  DPRATT    ORIGINAL PROGRAM - TOTALS RE-COMPUTED BY
002500*                       RE-READING THE TRANSACTION LOG EVERY
002600*                       MORNING.
002700* 1996-05-30  DPRATT    ADDED THE FRAUD DETECTION SUMMARY SECTION
002800*                       FOR THE NEW FRAUD-WATCH SUBSYSTEM.
002900* 1998-10-06  TLOWE     Y2K SWEEP - RUN-DATE BANNER RECONFIRMED
003000*                       4-DIGIT YEAR BEFORE THE CENTURY ROLLS
003100*                       OVER.
003200* 2001-02-19  TLOWE     REWORKED TO READ THE NEW RUN-TOTALS
003300*                       HAND-OFF FILE INSTEAD OF RE-TOTALLING THE
003400*                       TRANSACTION LOG (REQ TKT BK-0788).
003500* 2004-08-11  TLOWE     ADDED ACCOUNT STATUS COLUMN TO THE ACCOUNT
003600*                       SUMMARY SECTION (REQ TKT BK-0702).
003700******************************************************************
003800 ENVIRONMENT                 DIVISION.
003900*-----------------------------------------------------------------
004000 CONFIGURATION               SECTION.
004100 SOURCE-COMPUTER.            IBM-370.
004200 OBJECT-COMPUTER.            IBM-370.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500*-----------------------------------------------------------------
004600 INPUT-OUTPUT                SECTION.
004700 FILE-CONTROL.
004800     SELECT  ACCOUNT-MASTER-IN
004900             ASSIGN TO ACCTMSTO
005000             ORGANIZATION IS LINE SEQUENTIAL
005100             FILE STATUS IS WS-ACCTI-STATUS.
005200 
005300     SELECT  STAT-FILE-IN
005400             ASSIGN TO STATFILE
005500             ORGANIZATION IS LINE SEQUENTIAL
005600             FILE STATUS IS WS-STATF-STATUS.
005700 
005800     SELECT  DAILY-REPORT-OUT
005900             ASSIGN TO DAILYRPT
006000             ORGANIZATION IS LINE SEQUENTIAL.
006100 
006200******************************************************************
006300 DATA                        DIVISION.
006400*-----------------------------------------------------------------
006500 FILE                        SECTION.
006600 FD  ACCOUNT-MASTER-IN
006700     RECORD CONTAINS 60 CHARACTERS
006800     DATA RECORD IS ACCT-REC.
006900     COPY "C:\Copybooks\AcctRec.cpy".
007000 01  ACCT-REC-ALT    REDEFINES   ACCT-REC    PIC X(60).
007100 
007200 FD  STAT-FILE-IN
007300     RECORD CONTAINS 94 CHARACTERS
007400     DATA RECORD IS STAT-REC.
007500     COPY "C:\Copybooks\StatRec.cpy".
007600 01  STAT-REC-ALT    REDEFINES   STAT-REC.
007700     05  STAT-ALT-COUNT-AREA     PIC X(49).
007800     05  STAT-ALT-AMOUNT-AREA    PIC X(45).
007900 
008000 FD  DAILY-REPORT-OUT
008100     RECORD CONTAINS 80 CHARACTERS
008200     DATA RECORD IS RPT-LINE.
008300 01  RPT-LINE                    PIC X(80).
008400*-----------------------------------------------------------------
008500 WORKING-STORAGE             SECTION.
008600*-----------------------------------------------------------------
008700*    This record is for getting the name of the weekday to put
008800*    on the report banner.
008900 01  RPT-DAY-RECORD.
009000     05  FILLER              PIC X(09) VALUE "MONDAY".
009100     05  FILLER              PIC X(09) VALUE "TUESDAY".
009200     05  FILLER              PIC X(09) VALUE "WEDNESDAY".
009300     05  FILLER              PIC X(09) VALUE "THURSDAY".
009400     05  FILLER              PIC X(09) VALUE "FRIDAY".
009500     05  FILLER              PIC X(09) VALUE "SATURDAY".
009600     05  FILLER              PIC X(09) VALUE "SUNDAY".
009700 01  RPT-DAY-TABLE           REDEFINES RPT-DAY-RECORD.
009800     05  RPT-WEEKDAY-NAME    PIC X(09) OCCURS 7 TIMES.
009900 
010000 01  RPT-BANNER-TITLE-LINE.
010100     05  FILLER              PIC X(27) VALUE SPACES.
010200     05  FILLER              PIC X(25) VALUE
010300                             "DAILY TRANSACTION REPORT".
010400     05  FILLER              PIC X(28) VALUE SPACES.
010500 
010600 01  RPT-BANNER-SHOP-LINE.
010700     05  FILLER              PIC X(22) VALUE SPACES.
010800     05  FILLER              PIC X(35) VALUE
010900                             "FIRST CIVIC BANK - DATA PROCESSING".
011000     05  FILLER              PIC X(23) VALUE SPACES.
011100 
011200 01  RPT-RULE-LINE           PIC X(80) VALUE ALL "=".
011300 
011400 01  RPT-DATE-LINE.
011500     05  FILLER              PIC X(10) VALUE "RUN DATE: ".
011600     05  RPT-DSP-DATE.
011700         10  RPT-DSP-MONTH   PIC 9(02).
011800         10  FILLER          PIC X(01) VALUE "/".
011900         10  RPT-DSP-DAY     PIC 9(02).
012000         10  FILLER          PIC X(01) VALUE "/".
012100         10  RPT-DSP-YEAR    PIC 9(04).
012200     05  FILLER              PIC X(03) VALUE SPACES.
012300     05  FILLER              PIC X(01) VALUE "(".
012400     05  RPT-DAY-NAME        PIC X(09).
012500     05  FILLER              PIC X(01) VALUE ")".
012600     05  FILLER              PIC X(48) VALUE SPACES.
012700 
012800 01  RPT-SECTION-HEADING.
012900     05  FILLER              PIC X(01) VALUE SPACES.
013000     05  RPT-HEADING-TEXT    PIC X(40).
013100     05  FILLER              PIC X(39) VALUE SPACES.
013200 
013300 01  RPT-STAT-COUNT-LINE.
013400     05  RPT-STAT-CNT-LABEL  PIC X(34).
013500     05  RPT-STAT-CNT-VALUE  PIC ZZZ,ZZ9.
013600     05  FILLER              PIC X(40) VALUE SPACES.
013700 
013800 01  RPT-STAT-RATE-LINE.
013900     05  RPT-STAT-RATE-LABEL PIC X(34).
014000     05  RPT-STAT-RATE-VALUE PIC ZZ9.99.
014100     05  FILLER              PIC X(01) VALUE "%".
014200     05  FILLER              PIC X(44) VALUE SPACES.
014300 
014400 01  RPT-BREAKDOWN-LINE.
014500     05  RPT-BD-LABEL        PIC X(20).
014600     05  RPT-BD-COUNT        PIC ZZZ,ZZ9.
014700     05  FILLER              PIC X(03) VALUE SPACES.
014800     05  RPT-BD-AMOUNT       PIC $$$,$$$,$$9.99.
014900     05  FILLER              PIC X(28) VALUE SPACES.
015000 
015100 01  RPT-FINANCIAL-LINE.
015200     05  RPT-FIN-LABEL       PIC X(30).
015300     05  RPT-FIN-AMOUNT      PIC $$$,$$$,$$9.99.
015400     05  FILLER              PIC X(30) VALUE SPACES.
015500 
015600 01  RPT-ACCOUNT-HEADING.
015700     05  FILLER              PIC X(01) VALUE SPACES.
015800     05  FILLER              PIC X(08) VALUE "ACCT ID".
015900     05  FILLER              PIC X(02) VALUE SPACES.
016000     05  FILLER              PIC X(20) VALUE "CUSTOMER NAME".
016100     05  FILLER              PIC X(06) VALUE "TYPE".
016200     05  FILLER              PIC X(17) VALUE "FINAL BALANCE".
016300     05  FILLER              PIC X(09) VALUE "TXN CNT".
016400     05  FILLER              PIC X(17) VALUE "STATUS".
016500 
016600 01  RPT-ACCOUNT-DETAIL.
016700     05  FILLER              PIC X(01) VALUE SPACES.
016800     05  RPT-ACCT-ID         PIC 9(06).
016900     05  FILLER              PIC X(04) VALUE SPACES.
017000     05  RPT-ACCT-NAME       PIC X(20).
017100     05  FILLER              PIC X(02) VALUE SPACES.
017200     05  RPT-ACCT-TYPE       PIC X(01).
017300     05  FILLER              PIC X(05) VALUE SPACES.
017400     05  RPT-ACCT-BALANCE    PIC $$$,$$$,$$9.99-.
017500     05  FILLER              PIC X(03) VALUE SPACES.
017600     05  RPT-ACCT-TXN-CNT    PIC ZZ,ZZ9.
017700     05  FILLER              PIC X(04) VALUE SPACES.
017800     05  RPT-ACCT-STATUS     PIC X(08).
017900 
018000 01  RPT-FRAUD-LINE.
018100     05  FILLER              PIC X(30) VALUE
018200                             "TOTAL FRAUD ALERTS RAISED:".
018300     05  RPT-FRAUD-COUNT     PIC ZZZ,ZZ9.
018400     05  FILLER              PIC X(43) VALUE SPACES.
018500*-----------------------------------------------------------------
018600 01  SWITCHES-AND-COUNTERS.
018700     05  ACCT-EOF-SW         PIC X(01).
018800         88  ACCT-EOF                  VALUE "Y".
018900*-----------------------------------------------------------------
019000 01  WS-FILE-STATUS-AREA.
019100     05  WS-ACCTI-STATUS     PIC X(02).
019200     05  WS-STATF-STATUS     PIC X(02).
019300*-----------------------------------------------------------------
019400 01  WS-SUCCESS-RATE         PIC 999V99  VALUE ZERO.
019500*-----------------------------------------------------------------
019600 01  WS-CURRENT-DATE.
019700     05  WS-CUR-YEAR         PIC 9(04).
019800     05  WS-CUR-MONTH        PIC 9(02).
019900     05  WS-CUR-DAY          PIC 9(02).
020000 
020100 01  WS-DAY-OF-WEEK          PIC 9(01)     COMP.
020200******************************************************************
020300 PROCEDURE                   DIVISION.
020400*-----------------------------------------------------------------
020500* Main procedure
020600*-----------------------------------------------------------------
020700 100-DAILY-REPORT.
020800     PERFORM 200-INITIATE-DAILY-REPORT.
020900     PERFORM 200-PRINT-ACCOUNT-SUMMARY UNTIL ACCT-EOF.
021000     PERFORM 200-TERMINATE-DAILY-REPORT.
021100     STOP RUN.
021200******************************************************************
021300* Open the files, read the run-totals, and print every section
021400* that comes before the account summary detail lines.
021500*-----------------------------------------------------------------
021600 200-INITIATE-DAILY-REPORT.
021700     PERFORM 300-OPEN-ALL-FILES.
021800     PERFORM 300-READ-STAT-RECORD.
021900     PERFORM 300-PRINT-REPORT-BANNER.
022000     PERFORM 300-PRINT-TRANSACTION-STATISTICS.
022100     PERFORM 300-PRINT-TRANSACTION-BREAKDOWN.
022200     PERFORM 300-PRINT-FINANCIAL-SUMMARY.
022300     PERFORM 300-PRINT-ACCOUNT-SUMMARY-HEADING.
022400     PERFORM 300-READ-ACCOUNT-MASTER-IN.
022500*-----------------------------------------------------------------
022600* One account summary line per master record, then read the
022700* next one.
022800*-----------------------------------------------------------------
022900 200-PRINT-ACCOUNT-SUMMARY.
023000     PERFORM 300-PRINT-ACCOUNT-SUMMARY-DETAIL.
023100     PERFORM 300-READ-ACCOUNT-MASTER-IN.
023200*-----------------------------------------------------------------
023300* Print the fraud detection summary last, then close down.
023400*-----------------------------------------------------------------
023500 200-TERMINATE-DAILY-REPORT.
023600     PERFORM 300-PRINT-FRAUD-DETECTION-SUMMARY.
023700     PERFORM 300-CLOSE-ALL-FILES.
023800******************************************************************
023900 300-OPEN-ALL-FILES.
024000     OPEN    INPUT   ACCOUNT-MASTER-IN
024100             INPUT   STAT-FILE-IN
024200             OUTPUT  DAILY-REPORT-OUT.
024300*-----------------------------------------------------------------
024400* TXN-POST always writes exactly one STAT-REC; if for some
024500* reason it is missing, run the report off zero totals rather
024600* than abend.
024700*-----------------------------------------------------------------
024800 300-READ-STAT-RECORD.
024900     READ STAT-FILE-IN
025000             AT END      INITIALIZE STAT-REC.
025100*-----------------------------------------------------------------
025200 300-READ-ACCOUNT-MASTER-IN.
025300     READ ACCOUNT-MASTER-IN
025400             AT END      MOVE "Y"    TO ACCT-EOF-SW.
025500*-----------------------------------------------------------------
025600 300-PRINT-REPORT-BANNER.
025700     ACCEPT  WS-CURRENT-DATE     FROM DATE YYYYMMDD.
025800     ACCEPT  WS-DAY-OF-WEEK      FROM DAY-OF-WEEK.
025900     MOVE    WS-CUR-MONTH        TO RPT-DSP-MONTH.
026000     MOVE    WS-CUR-DAY          TO RPT-DSP-DAY.
026100     MOVE    WS-CUR-YEAR         TO RPT-DSP-YEAR.
026200     MOVE    RPT-WEEKDAY-NAME (WS-DAY-OF-WEEK) TO RPT-DAY-NAME.
026300     WRITE   RPT-LINE            FROM RPT-BANNER-TITLE-LINE
026400             AFTER ADVANCING PAGE.
026500     WRITE   RPT-LINE            FROM RPT-BANNER-SHOP-LINE
026600             AFTER ADVANCING 1 LINES.
026700     WRITE   RPT-LINE            FROM RPT-RULE-LINE
026800             AFTER ADVANCING 1 LINES.
026900     WRITE   RPT-LINE            FROM RPT-DATE-LINE.
027000     WRITE   RPT-LINE            FROM RPT-RULE-LINE.
027100*-----------------------------------------------------------------
027200* Success rate is successful postings over total postings, or
027300* zero when the run posted nothing at all.
027400*-----------------------------------------------------------------
027500 300-PRINT-TRANSACTION-STATISTICS.
027600     MOVE    "TRANSACTION STATISTICS"    TO RPT-HEADING-TEXT.
027700     WRITE   RPT-LINE    FROM RPT-SECTION-HEADING
027800             AFTER ADVANCING 2 LINES.
027900     IF  STAT-TOTAL-TXN = ZERO
028000         MOVE ZERO TO WS-SUCCESS-RATE
028100     ELSE
028200         COMPUTE WS-SUCCESS-RATE =
028300             (STAT-SUCCESS-CNT * 100) / STAT-TOTAL-TXN
028400     END-IF.
028500     MOVE    "TOTAL TRANSACTIONS PROCESSED....." TO
028600                                 RPT-STAT-CNT-LABEL.
028700     MOVE    STAT-TOTAL-TXN      TO RPT-STAT-CNT-VALUE.
028800     WRITE   RPT-LINE    FROM RPT-STAT-COUNT-LINE
028900             AFTER ADVANCING 1 LINES.
029000     PERFORM 400-PRINT-STAT-COUNT-LINE.
029100     MOVE    "SUCCESS RATE....................." TO
029200                                 RPT-STAT-RATE-LABEL.
029300     MOVE    WS-SUCCESS-RATE      TO RPT-STAT-RATE-VALUE.
029400     WRITE   RPT-LINE    FROM RPT-STAT-RATE-LINE.
029500*-----------------------------------------------------------------
029600 300-PRINT-TRANSACTION-BREAKDOWN.
029700     MOVE    "TRANSACTION BREAKDOWN"      TO RPT-HEADING-TEXT.
029800     WRITE   RPT-LINE    FROM RPT-SECTION-HEADING
029900             AFTER ADVANCING 2 LINES.
030000     MOVE    "WITHDRAWALS"        TO RPT-BD-LABEL.
030100     MOVE    STAT-WITHDRAW-CNT    TO RPT-BD-COUNT.
030200     MOVE    STAT-WITHDRAW-AMT    TO RPT-BD-AMOUNT.
030300     WRITE   RPT-LINE    FROM RPT-BREAKDOWN-LINE
030400             AFTER ADVANCING 1 LINES.
030500     MOVE    "DEPOSITS"           TO RPT-BD-LABEL.
030600     MOVE    STAT-DEPOSIT-CNT     TO RPT-BD-COUNT.
030700     MOVE    STAT-DEPOSIT-AMT     TO RPT-BD-AMOUNT.
030800     WRITE   RPT-LINE    FROM RPT-BREAKDOWN-LINE.
030900     MOVE    "TRANSFERS"          TO RPT-BD-LABEL.
031000     MOVE    STAT-TRANSFER-CNT    TO RPT-BD-COUNT.
031100     MOVE    STAT-TRANSFER-AMT    TO RPT-BD-AMOUNT.
031200     WRITE   RPT-LINE    FROM RPT-BREAKDOWN-LINE.
031300     MOVE    "BALANCE INQUIRIES"  TO RPT-BD-LABEL.
031400     MOVE    STAT-BALINQ-CNT      TO RPT-BD-COUNT.
031500     MOVE    ZERO                 TO RPT-BD-AMOUNT.
031600     WRITE   RPT-LINE    FROM RPT-BREAKDOWN-LINE.
031700*-----------------------------------------------------------------
031800 300-PRINT-FINANCIAL-SUMMARY.
031900     MOVE    "FINANCIAL SUMMARY"          TO RPT-HEADING-TEXT.
032000     WRITE   RPT-LINE    FROM RPT-SECTION-HEADING
032100             AFTER ADVANCING 2 LINES.
032200     MOVE    "TOTAL WITHDRAWN"    TO RPT-FIN-LABEL.
032300     MOVE    STAT-WITHDRAW-AMT    TO RPT-FIN-AMOUNT.
032400     WRITE   RPT-LINE    FROM RPT-FINANCIAL-LINE
032500             AFTER ADVANCING 1 LINES.
032600     MOVE    "TOTAL DEPOSITED"    TO RPT-FIN-LABEL.
032700     MOVE    STAT-DEPOSIT-AMT     TO RPT-FIN-AMOUNT.
032800     WRITE   RPT-LINE    FROM RPT-FINANCIAL-LINE.
032900     MOVE    "TOTAL TRANSFERRED"  TO RPT-FIN-LABEL.
033000     MOVE    STAT-TRANSFER-AMT    TO RPT-FIN-AMOUNT.
033100     WRITE   RPT-LINE    FROM RPT-FINANCIAL-LINE.
033200*-----------------------------------------------------------------
033300 300-PRINT-ACCOUNT-SUMMARY-HEADING.
033400     MOVE    "ACCOUNT SUMMARY"            TO RPT-HEADING-TEXT.
033500     WRITE   RPT-LINE    FROM RPT-SECTION-HEADING
033600             AFTER ADVANCING 2 LINES.
033700     WRITE   RPT-LINE    FROM RPT-ACCOUNT-HEADING
033800             AFTER ADVANCING 1 LINES.
033900*-----------------------------------------------------------------
034000 300-PRINT-ACCOUNT-SUMMARY-DETAIL.
034100     MOVE    ACCT-ID             TO RPT-ACCT-ID.
034200     MOVE    ACCT-NAME           TO RPT-ACCT-NAME.
034300     MOVE    ACCT-TYPE           TO RPT-ACCT-TYPE.
034400     MOVE    ACCT-BALANCE        TO RPT-ACCT-BALANCE.
034500     MOVE    ACCT-TXN-COUNT      TO RPT-ACCT-TXN-CNT.
034600     IF  ACCT-IS-FROZEN
034700         MOVE "FROZEN" TO RPT-ACCT-STATUS
034800     ELSE
034900         MOVE "ACTIVE" TO RPT-ACCT-STATUS
035000     END-IF.
035100     WRITE   RPT-LINE    FROM RPT-ACCOUNT-DETAIL.
035200*-----------------------------------------------------------------
035300 300-PRINT-FRAUD-DETECTION-SUMMARY.
035400     MOVE    "FRAUD DETECTION SUMMARY"    TO RPT-HEADING-TEXT.
035500     WRITE   RPT-LINE    FROM RPT-SECTION-HEADING
035600             AFTER ADVANCING 2 LINES.
035700     MOVE    STAT-FRAUD-CNT      TO RPT-FRAUD-COUNT.
035800     WRITE   RPT-LINE    FROM RPT-FRAUD-LINE
035900             AFTER ADVANCING 1 LINES.
036000*-----------------------------------------------------------------
036100 300-CLOSE-ALL-FILES.
036200     CLOSE   ACCOUNT-MASTER-IN
036300             STAT-FILE-IN
036400             DAILY-REPORT-OUT.
036500******************************************************************
036600 400-PRINT-STAT-COUNT-LINE.
036700     MOVE    "SUCCESSFUL TRANSACTIONS.........." TO
036800                                 RPT-STAT-CNT-LABEL.
036900     MOVE    STAT-SUCCESS-CNT     TO RPT-STAT-CNT-VALUE.
037000     WRITE   RPT-LINE    FROM RPT-STAT-COUNT-LINE.
037100     MOVE    "FAILED TRANSACTIONS.............." TO
037200                                 RPT-STAT-CNT-LABEL.
037300     MOVE    STAT-FAILURE-CNT     TO RPT-STAT-CNT-VALUE.
037400     WRITE   RPT-LINE    FROM RPT-STAT-COUNT-LINE.
