000100******************************************************************
000200* This program is the nightly transaction posting run.  It loads
000300* the account master into a working table, posts every pending
000400* ATM transaction against that table in the order presented by
000500* the card network's capture run, runs the fraud-watch checks
000600* behind every posting, and at end-of-job writes the updated
000700* account master and a run-totals hand-off record for
000800* DAILY-REPORT to pick up.
000900*
001000* Used Files
001100*    - Account Master In     : ACCTMSTI
001200*    - Account Master Out    : ACCTMSTO
001300*    - Transaction File      : TRANFILE
001400*    - ATM Activity Log      : ATMLOG
001500*    - Transaction Log       : TRANLOG
001600*    - Fraud Report          : FRAUDRPT
001700*    - Run-Totals Hand-Off   : STATFILE
001800*
001900******************************************************************
002000 IDENTIFICATION              DIVISION.
002100*-----------------------------------------------------------------
002200 PROGRAM-ID.                 TXN-POST.
002300 AUTHOR.                     D. PRATT.
002400 INSTALLATION.               FIRST CIVIC BANK - DATA PROCESSING.
002500 DATE-WRITTEN.               NOVEMBER 21, 1994.
002600 DATE-COMPILED.
002700 SECURITY.                   UNCLASSIFIED - BANK INTERNAL USE.
002800*-----------------------------------------------------------------
002900* CHANGE LOG
003000*-----------------------------------------------------------------
003100* 1994-11-21  DPRATT    ORIGINAL PROGRAM - REPLACES THE OLD CARD
003200*                       DECK POSTING RUN.  LOADS THE ACCOUNT
003300*                       MASTER INTO A TABLE INSTEAD OF MATCHING
003400*                       BY BALANCE LINE, SINCE ATM TRANSACTIONS
003500*                       DO NOT ARRIVE IN ACCOUNT-NUMBER ORDER.
003600* 1995-04-09  DPRATT    WITHDRAW/DEPOSIT PRIMITIVES MOVED OUT TO
003700*                       ACCT-CALC SO ONLINE-UPDATE COULD SHARE
003800*                       THEM (REQ TKT BK-0118).
003900* 1996-05-30  DPRATT    ADDED THE FRAUD-WATCH SUBSYSTEM - FAILED
004000*                       PIN COUNT, HIGH-VALUE WITHDRAWAL AND
004100*                       RAPID-WITHDRAWAL CHECKS, AUTO-FREEZE ON
004200*                       THE THIRD ALERT.
004300* 1997-02-10  DPRATT    ADDED ACCOUNT-TO-ACCOUNT TRANSFERS AND
004400*                       THE TARGET-ACCOUNT FIELD ON THE
004500*                       TRANSACTION RECORD (REQ TKT BK-0447).
004600* 1998-10-06  TLOWE     Y2K SWEEP - RUN-DATE BANNER ON THE ATM
004700*                       LOG RECONFIRMED 4-DIGIT YEAR.  NO FIELD
004800*                       CHANGES IN THIS PROGRAM.
004900* 2001-02-19  TLOWE     ADDED THE RUN-TOTALS HAND-OFF FILE SO
005000*                       DAILY-REPORT NO LONGER HAS TO RE-READ AND
005100*                       RE-TOTAL THE TRANSACTION LOG (REQ TKT
005200*                       BK-0788).
005300* 2003-06-17  TLOWE     REPLACED THE OLD BOOLEAN SWITCHES WITH
005400*                       88-LEVEL CONDITION NAMES THROUGHOUT (REQ
005500*                       TKT BK-0604).
005600******************************************************************
005700 ENVIRONMENT                 DIVISION.
005800*-----------------------------------------------------------------
005900 CONFIGURATION               SECTION.
006000 SOURCE-COMPUTER.            IBM-370.
006100 OBJECT-COMPUTER.            IBM-370.
006200 SPECIAL-NAMES.
006300     C01 IS TOP-OF-FORM.
006400*-----------------------------------------------------------------
006500 INPUT-OUTPUT                SECTION.
006600 FILE-CONTROL.
006700     SELECT  ACCOUNT-MASTER-IN
006800             ASSIGN TO ACCTMSTI
006900             ORGANIZATION IS LINE SEQUENTIAL
007000             FILE STATUS IS WS-ACCTI-STATUS.
007100 
007200     SELECT  TRANSACTION-FILE
007300             ASSIGN TO TRANFILE
007400             ORGANIZATION IS LINE SEQUENTIAL
007500             FILE STATUS IS WS-TRANF-STATUS.
007600 
007700     SELECT  ACCOUNT-MASTER-OUT
007800             ASSIGN TO ACCTMSTO
007900             ORGANIZATION IS LINE SEQUENTIAL
008000             FILE STATUS IS WS-ACCTO-STATUS.
008100 
008200     SELECT  ATM-LOG
008300             ASSIGN TO ATMLOG
008400             ORGANIZATION IS LINE SEQUENTIAL.
008500 
008600     SELECT  TRANSACTION-LOG
008700             ASSIGN TO TRANLOG
008800             ORGANIZATION IS LINE SEQUENTIAL.
008900 
009000     SELECT  FRAUD-REPORT
009100             ASSIGN TO FRAUDRPT
009200             ORGANIZATION IS LINE SEQUENTIAL.
009300 
009400     SELECT  STAT-FILE
009500             ASSIGN TO STATFILE
009600             ORGANIZATION IS LINE SEQUENTIAL.
009700 
009800******************************************************************
009900 DATA                        DIVISION.
010000*-----------------------------------------------------------------
010100 FILE                        SECTION.
010200 FD  ACCOUNT-MASTER-IN
010300     RECORD CONTAINS 60 CHARACTERS
010400     DATA RECORD IS ACCT-REC.
010500     COPY "C:\Copybooks\AcctRec.cpy".
010600 01  ACCT-REC-ALT    REDEFINES   ACCT-REC.
010700     05  ACCT-ALT-KEY-AREA       PIC X(27).
010800     05  ACCT-ALT-CONTROL-AREA   PIC X(33).
010900 
011000 FD  TRANSACTION-FILE
011100     RECORD CONTAINS 65 CHARACTERS
011200     DATA RECORD IS TXN-REC.
011300     COPY "C:\Copybooks\TxnRec.cpy".
011400 01  TXN-REC-ALT     REDEFINES   TXN-REC    PIC X(65).
011500 
011600 FD  ACCOUNT-MASTER-OUT
011700     RECORD CONTAINS 60 CHARACTERS
011800     DATA RECORD IS ACCT-REC-OUT.
011900 01  ACCT-REC-OUT.
012000     05  ACCT-ID-OUT             PIC 9(06).
012100     05  ACCT-TYPE-OUT           PIC X(01).
012200     05  ACCT-NAME-OUT           PIC X(20).
012300     05  ACCT-BALANCE-OUT        PIC S9(09)V99.
012400     05  ACCT-PIN-OUT            PIC 9(04).
012500     05  ACCT-FAILED-PINS-OUT    PIC 9(03).
012600     05  ACCT-TXN-COUNT-OUT      PIC 9(05).
012700     05  ACCT-FROZEN-OUT         PIC X(01).
012800     05  FILLER                  PIC X(09).
012900 01  ACCT-REC-OUT-ALT REDEFINES  ACCT-REC-OUT PIC X(60).
013000 
013100 FD  ATM-LOG
013200     RECORD CONTAINS 80 CHARACTERS
013300     DATA RECORD IS ATM-LOG-LINE.
013400 01  ATM-LOG-LINE.
013500     05  ATM-LOG-ATM-ID          PIC X(08).
013600     05  FILLER                  PIC X(02) VALUE SPACES.
013700     05  ATM-LOG-CUSTOMER        PIC X(20).
013800     05  FILLER                  PIC X(02) VALUE SPACES.
013900     05  ATM-LOG-TYPE            PIC X(01).
014000     05  FILLER                  PIC X(02) VALUE SPACES.
014100     05  ATM-LOG-ACCT-ID         PIC X(06).
014200     05  FILLER                  PIC X(39) VALUE SPACES.
014300 
014400 FD  TRANSACTION-LOG
014500     RECORD CONTAINS 88 CHARACTERS
014600     DATA RECORD IS RSLT-REC.
014700     COPY "C:\Copybooks\RsltRec.cpy".
014800 
014900 FD  FRAUD-REPORT
015000     RECORD CONTAINS 80 CHARACTERS
015100     DATA RECORD IS FRAUD-REC.
015200     COPY "C:\Copybooks\FraudRec.cpy".
015300 
015400 FD  STAT-FILE
015500     RECORD CONTAINS 94 CHARACTERS
015600     DATA RECORD IS STAT-REC.
015700     COPY "C:\Copybooks\StatRec.cpy".
015800*-----------------------------------------------------------------
015900 WORKING-STORAGE             SECTION.
016000*-----------------------------------------------------------------
016100 01  SWITCHES-AND-COUNTERS.
016200     05  ACCT-EOF-SW         PIC X(01).
016300         88  ACCT-EOF                  VALUE "Y".
016400     05  TXN-EOF-SW          PIC X(01).
016500         88  TXN-EOF                   VALUE "Y".
016600     05  ACCT-FOUND-SW       PIC X(01).
016700         88  SRC-ACCT-FOUND            VALUE "Y".
016800     05  TGT-FOUND-SW        PIC X(01).
016900         88  TGT-ACCT-FOUND            VALUE "Y".
017000     05  PIN-VALID-SW        PIC X(01).
017100         88  PIN-IS-VALID              VALUE "Y".
017200     05  TRANSFER-FAIL-SW    PIC X(01).
017300         88  TRANSFER-HAS-FAILED       VALUE "Y".
017400*-----------------------------------------------------------------
017500 01  WS-FILE-STATUS-AREA.
017600     05  WS-ACCTI-STATUS     PIC X(02).
017700     05  WS-TRANF-STATUS     PIC X(02).
017800     05  WS-ACCTO-STATUS     PIC X(02).
017900*-----------------------------------------------------------------
018000 01  FRAUD-THRESHOLDS.
018100     05  WS-HIGH-VALUE-THRESHOLD    PIC S9(09)V99 VALUE 5000.00.
018200     05  WS-FAILED-PIN-LIMIT        PIC 9(03)     COMP VALUE 3.
018300     05  WS-RAPID-WD-LIMIT          PIC 9(01)     COMP VALUE 3.
018400     05  WS-RAPID-WD-WINDOW         PIC 9(05)     COMP VALUE 5.
018500     05  WS-ALERT-FREEZE-LIMIT      PIC 9(01)     COMP VALUE 3.
018600     05  WS-ALERT-SEVERITY          PIC X(06).
018700     05  WS-ALERT-REASON            PIC X(60).
018800*-----------------------------------------------------------------
018900 01  WS-RUN-TOTALS.
019000     05  WS-TOTAL-TXN        PIC 9(07)     COMP VALUE ZERO.
019100     05  WS-SUCCESS-CNT      PIC 9(07)     COMP VALUE ZERO.
019200     05  WS-FAILURE-CNT      PIC 9(07)     COMP VALUE ZERO.
019300     05  WS-WITHDRAW-CNT     PIC 9(07)     COMP VALUE ZERO.
019400     05  WS-DEPOSIT-CNT      PIC 9(07)     COMP VALUE ZERO.
019500     05  WS-TRANSFER-CNT     PIC 9(07)     COMP VALUE ZERO.
019600     05  WS-BALINQ-CNT       PIC 9(07)     COMP VALUE ZERO.
019700     05  WS-WITHDRAW-AMT     PIC S9(09)V99      VALUE ZERO.
019800     05  WS-DEPOSIT-AMT      PIC S9(09)V99      VALUE ZERO.
019900     05  WS-TRANSFER-AMT     PIC S9(09)V99      VALUE ZERO.
020000     05  WS-FRAUD-CNT        PIC 9(07)     COMP VALUE ZERO.
020100*-----------------------------------------------------------------
020200* In-memory account table, loaded from ACCOUNT-MASTER-IN at the
020300* start of the run and posted against for the rest of the job.
020400*-----------------------------------------------------------------
020500 01  ACCOUNT-TABLE-CONTROLS.
020600     05  ACCT-TBL-COUNT      PIC S9(04)    COMP VALUE ZERO.
020700     05  ACCT-TBL-SUB        PIC S9(04)    COMP VALUE ZERO.
020800     05  SRC-TBL-SUB         PIC S9(04)    COMP VALUE ZERO.
020900     05  TGT-TBL-SUB         PIC S9(04)    COMP VALUE ZERO.
021000 
021100 01  ACCOUNT-TABLE.
021200     05  ACCT-TBL-ENTRY  OCCURS 300 TIMES.
021300         10  TBL-ACCT-ID             PIC 9(06).
021400         10  TBL-ACCT-TYPE           PIC X(01).
021500         10  TBL-ACCT-NAME           PIC X(20).
021600         10  TBL-ACCT-BALANCE        PIC S9(09)V99.
021700         10  TBL-ACCT-PIN            PIC 9(04).
021800         10  TBL-ACCT-FAILED-PINS    PIC 9(03)    COMP.
021900         10  TBL-ACCT-TXN-COUNT      PIC 9(05)    COMP.
022000         10  TBL-ACCT-FROZEN         PIC X(01).
022100         10  TBL-LAST-WITHDRAW-SEQ   PIC 9(05)    COMP.
022200         10  TBL-HAS-LAST-WITHDRAW   PIC X(01).
022300         10  TBL-RAPID-WD-COUNT      PIC 9(03)    COMP.
022400         10  TBL-ALERT-COUNT         PIC 9(03)    COMP.
022500*-----------------------------------------------------------------
022600 LINKAGE                     SECTION.
022700*-----------------------------------------------------------------
022800 01  LK-CALC-PARMS.
022900     05  LK-FUNCTION         PIC X(01).
023000         88  LK-IS-DEPOSIT             VALUE "D".
023100         88  LK-IS-WITHDRAW            VALUE "W".
023200     05  LK-ACCT-TYPE        PIC X(01).
023300         88  LK-IS-SAVINGS             VALUE "S".
023400         88  LK-IS-SALARY              VALUE "L".
023500     05  LK-BALANCE          PIC S9(09)V99.
023600     05  LK-AMOUNT           PIC S9(09)V99.
023700     05  LK-SUCCESS-SW       PIC X(01).
023800         88  LK-WAS-SUCCESS            VALUE "Y".
023900         88  LK-WAS-FAILURE            VALUE "N".
024000******************************************************************
024100 PROCEDURE                   DIVISION.
024200*-----------------------------------------------------------------
024300* Main procedure
024400*-----------------------------------------------------------------
024500 100-TXN-POST.
024600     PERFORM 200-INITIATE-TXN-POST.
024700     PERFORM 200-PROCEED-TXN-POST UNTIL TXN-EOF.
024800     PERFORM 200-TERMINATE-TXN-POST.
024900     STOP RUN.
025000******************************************************************
025100* Open all files, load the account master into working storage,
025200* and prime the transaction file.
025300*-----------------------------------------------------------------
025400 200-INITIATE-TXN-POST.
025500     PERFORM 300-OPEN-ALL-FILES.
025600     PERFORM 300-LOAD-ACCOUNT-TABLE.
025700     PERFORM 300-READ-TRANSACTION-FILE.
025800*-----------------------------------------------------------------
025900* Post one transaction, log it both to the ATM activity log and
026000* the transaction log, roll the run totals, and read the next.
026100*-----------------------------------------------------------------
026200 200-PROCEED-TXN-POST.
026300     PERFORM 300-WRITE-ATM-LOG-LINE.
026400     PERFORM 300-POST-TRANSACTION.
026500     PERFORM 300-WRITE-RESULT-RECORD.
026600     PERFORM 300-ACCUMULATE-TOTALS.
026700     PERFORM 300-READ-TRANSACTION-FILE.
026800*-----------------------------------------------------------------
026900* Write the updated account master and the run-totals hand-off
027000* record, then close down.
027100*-----------------------------------------------------------------
027200 200-TERMINATE-TXN-POST.
027300     PERFORM 300-WRITE-ACCOUNT-MASTER-OUT.
027400     PERFORM 300-WRITE-STAT-RECORD.
027500     PERFORM 300-CLOSE-ALL-FILES.
027600     DISPLAY "TXN-POST COMPLETED - " WS-TOTAL-TXN " POSTED".
027700******************************************************************
027800 300-OPEN-ALL-FILES.
027900     OPEN    INPUT   ACCOUNT-MASTER-IN
028000             INPUT   TRANSACTION-FILE
028100             OUTPUT  ACCOUNT-MASTER-OUT
028200             OUTPUT  ATM-LOG
028300             OUTPUT  TRANSACTION-LOG
028400             OUTPUT  FRAUD-REPORT
028500             OUTPUT  STAT-FILE.
028600*-----------------------------------------------------------------
028700 300-LOAD-ACCOUNT-TABLE.
028800     MOVE ZERO TO ACCT-TBL-COUNT.
028900     PERFORM 400-READ-ACCOUNT-MASTER-IN.
029000     PERFORM 400-STORE-ACCOUNT-ENTRY UNTIL ACCT-EOF.
029100*-----------------------------------------------------------------
029200 300-READ-TRANSACTION-FILE.
029300     READ TRANSACTION-FILE
029400             AT END      MOVE "Y"    TO TXN-EOF-SW.
029500*-----------------------------------------------------------------
029600 300-WRITE-ATM-LOG-LINE.
029700     MOVE TXN-ATM-ID         TO ATM-LOG-ATM-ID.
029800     MOVE TXN-CUSTOMER       TO ATM-LOG-CUSTOMER.
029900     MOVE TXN-TYPE           TO ATM-LOG-TYPE.
030000     MOVE TXN-ACCT-ID        TO ATM-LOG-ACCT-ID.
030100     WRITE ATM-LOG-LINE.
030200*-----------------------------------------------------------------
030300* Find the account named on the transaction; if it is not on
030400* file, fail it outright, otherwise dispatch by transaction
030500* type.  Transfers run their own chain of checks because their
030600* failure wording and target-account checks differ from the
030700* common case.
030800*-----------------------------------------------------------------
030900 300-POST-TRANSACTION.
031000     MOVE TXN-SEQ            TO RSL-SEQ.
031100     MOVE TXN-TYPE            TO RSL-TYPE.
031200     MOVE TXN-ACCT-ID        TO RSL-ACCT-ID.
031300     MOVE "N"                TO RSL-SUCCESS.
031400     MOVE ZERO               TO RSL-BALANCE-AFTER.
031500     MOVE SPACES             TO RSL-MESSAGE.
031600     PERFORM 400-FIND-SOURCE-ACCOUNT.
031700     IF  NOT SRC-ACCT-FOUND
031800         MOVE "ACCOUNT NOT FOUND" TO RSL-MESSAGE
031900     ELSE
032000         EVALUATE TRUE
032100             WHEN TXN-IS-TRANSFER
032200                 PERFORM 400-APPLY-TRANSFER
032300             WHEN OTHER
032400                 PERFORM 400-APPLY-SIMPLE-TRANSACTION
032500         END-EVALUATE
032600     END-IF.
032700*-----------------------------------------------------------------
032800 300-WRITE-RESULT-RECORD.
032900     WRITE RSLT-REC.
033000*-----------------------------------------------------------------
033100* Roll the run totals.  Every logged result counts, whether the
033200* posting succeeded or not (req tkt BK-0788).
033300*-----------------------------------------------------------------
033400 300-ACCUMULATE-TOTALS.
033500     ADD 1 TO WS-TOTAL-TXN.
033600     IF  RSL-WAS-SUCCESS
033700         ADD 1 TO WS-SUCCESS-CNT
033800     ELSE
033900         ADD 1 TO WS-FAILURE-CNT
034000     END-IF.
034100     EVALUATE TRUE
034200         WHEN TXN-IS-WITHDRAW
034300             ADD 1         TO WS-WITHDRAW-CNT
034400             ADD TXN-AMOUNT  TO WS-WITHDRAW-AMT
034500         WHEN TXN-IS-DEPOSIT
034600             ADD 1         TO WS-DEPOSIT-CNT
034700             ADD TXN-AMOUNT  TO WS-DEPOSIT-AMT
034800         WHEN TXN-IS-TRANSFER
034900             ADD 1         TO WS-TRANSFER-CNT
035000             ADD TXN-AMOUNT  TO WS-TRANSFER-AMT
035100         WHEN TXN-IS-BAL-INQUIRY
035200             ADD 1         TO WS-BALINQ-CNT
035300     END-EVALUATE.
035400*-----------------------------------------------------------------
035500 300-WRITE-ACCOUNT-MASTER-OUT.
035600     PERFORM 400-WRITE-ONE-MASTER-RECORD
035700             VARYING ACCT-TBL-SUB FROM 1 BY 1
035800             UNTIL ACCT-TBL-SUB > ACCT-TBL-COUNT.
035900*-----------------------------------------------------------------
036000 300-WRITE-STAT-RECORD.
036100     MOVE WS-TOTAL-TXN       TO STAT-TOTAL-TXN.
036200     MOVE WS-SUCCESS-CNT     TO STAT-SUCCESS-CNT.
036300     MOVE WS-FAILURE-CNT     TO STAT-FAILURE-CNT.
036400     MOVE WS-WITHDRAW-CNT    TO STAT-WITHDRAW-CNT.
036500     MOVE WS-DEPOSIT-CNT     TO STAT-DEPOSIT-CNT.
036600     MOVE WS-TRANSFER-CNT    TO STAT-TRANSFER-CNT.
036700     MOVE WS-BALINQ-CNT      TO STAT-BALINQ-CNT.
036800     MOVE WS-WITHDRAW-AMT    TO STAT-WITHDRAW-AMT.
036900     MOVE WS-DEPOSIT-AMT     TO STAT-DEPOSIT-AMT.
037000     MOVE WS-TRANSFER-AMT    TO STAT-TRANSFER-AMT.
037100     MOVE WS-FRAUD-CNT       TO STAT-FRAUD-CNT.
037200     WRITE STAT-REC.
037300*-----------------------------------------------------------------
037400 300-CLOSE-ALL-FILES.
037500     CLOSE   ACCOUNT-MASTER-IN
037600             TRANSACTION-FILE
037700             ACCOUNT-MASTER-OUT
037800             ATM-LOG
037900             TRANSACTION-LOG
038000             FRAUD-REPORT
038100             STAT-FILE.
038200******************************************************************
038300 400-READ-ACCOUNT-MASTER-IN.
038400     READ ACCOUNT-MASTER-IN
038500             AT END      MOVE "Y"    TO ACCT-EOF-SW.
038600*-----------------------------------------------------------------
038700 400-STORE-ACCOUNT-ENTRY.
038800     ADD 1 TO ACCT-TBL-COUNT.
038900     MOVE ACCT-ID            TO TBL-ACCT-ID (ACCT-TBL-COUNT).
039000     MOVE ACCT-TYPE          TO TBL-ACCT-TYPE (ACCT-TBL-COUNT).
039100     MOVE ACCT-NAME          TO TBL-ACCT-NAME (ACCT-TBL-COUNT).
039200     MOVE ACCT-BALANCE       TO TBL-ACCT-BALANCE (ACCT-TBL-COUNT).
039300     MOVE ACCT-PIN           TO TBL-ACCT-PIN (ACCT-TBL-COUNT).
039400     MOVE ACCT-FAILED-PINS   TO
039500                         TBL-ACCT-FAILED-PINS (ACCT-TBL-COUNT).
039600     MOVE ACCT-TXN-COUNT     TO
039700                         TBL-ACCT-TXN-COUNT (ACCT-TBL-COUNT).
039800     MOVE ACCT-FROZEN        TO TBL-ACCT-FROZEN (ACCT-TBL-COUNT).
039900     MOVE ZERO               TO
040000                         TBL-LAST-WITHDRAW-SEQ (ACCT-TBL-COUNT).
040100     MOVE "N"                TO
040200                         TBL-HAS-LAST-WITHDRAW (ACCT-TBL-COUNT).
040300     MOVE ZERO               TO
040400                         TBL-RAPID-WD-COUNT (ACCT-TBL-COUNT).
040500     MOVE ZERO               TO TBL-ALERT-COUNT (ACCT-TBL-COUNT).
040600     PERFORM 400-READ-ACCOUNT-MASTER-IN.
040700*-----------------------------------------------------------------
040800 400-WRITE-ONE-MASTER-RECORD.
040900     MOVE TBL-ACCT-ID (ACCT-TBL-SUB)          TO ACCT-ID-OUT.
041000     MOVE TBL-ACCT-TYPE (ACCT-TBL-SUB)        TO ACCT-TYPE-OUT.
041100     MOVE TBL-ACCT-NAME (ACCT-TBL-SUB)        TO ACCT-NAME-OUT.
041200     MOVE TBL-ACCT-BALANCE (ACCT-TBL-SUB)     TO ACCT-BALANCE-OUT.
041300     MOVE TBL-ACCT-PIN (ACCT-TBL-SUB)         TO ACCT-PIN-OUT.
041400     MOVE TBL-ACCT-FAILED-PINS (ACCT-TBL-SUB) TO
041500                                         ACCT-FAILED-PINS-OUT.
041600     MOVE TBL-ACCT-TXN-COUNT (ACCT-TBL-SUB)   TO
041700                                         ACCT-TXN-COUNT-OUT.
041800     MOVE TBL-ACCT-FROZEN (ACCT-TBL-SUB)      TO ACCT-FROZEN-OUT.
041900     MOVE SPACES                              TO
042000                                         FILLER IN ACCT-REC-OUT.
042100     WRITE ACCT-REC-OUT.
042200*-----------------------------------------------------------------
042300 400-FIND-SOURCE-ACCOUNT.
042400     MOVE "N"    TO ACCT-FOUND-SW.
042500     MOVE ZERO   TO SRC-TBL-SUB.
042600     PERFORM 500-SCAN-FOR-SOURCE
042700             VARYING ACCT-TBL-SUB FROM 1 BY 1
042800             UNTIL ACCT-TBL-SUB > ACCT-TBL-COUNT
042900                 OR SRC-ACCT-FOUND.
043000*-----------------------------------------------------------------
043100 400-FIND-TARGET-ACCOUNT.
043200     MOVE "N"    TO TGT-FOUND-SW.
043300     MOVE ZERO   TO TGT-TBL-SUB.
043400     PERFORM 500-SCAN-FOR-TARGET
043500             VARYING ACCT-TBL-SUB FROM 1 BY 1
043600             UNTIL ACCT-TBL-SUB > ACCT-TBL-COUNT
043700                 OR TGT-ACCT-FOUND.
043800*-----------------------------------------------------------------
043900* Common pre-checks for withdraw, deposit and balance inquiry -
044000* frozen account, then PIN.  A bad PIN always drives the fraud
044100* monitor; the type-specific rule only runs once both checks
044200* pass.
044300*-----------------------------------------------------------------
044400 400-APPLY-SIMPLE-TRANSACTION.
044500     IF  TBL-ACCT-FROZEN (SRC-TBL-SUB) = "Y"
044600         MOVE TBL-ACCT-BALANCE (SRC-TBL-SUB) TO RSL-BALANCE-AFTER
044700         MOVE "ACCOUNT IS FROZEN" TO RSL-MESSAGE
044800     ELSE
044900         PERFORM 400-VALIDATE-SOURCE-PIN
045000         IF  NOT PIN-IS-VALID
045100             PERFORM 500-SET-RESULT-INVALID-PIN
045200             PERFORM 500-FRAUD-MONITOR
045300         ELSE
045400             EVALUATE TRUE
045500                 WHEN TXN-IS-WITHDRAW
045600                     PERFORM 400-APPLY-WITHDRAW
045700                 WHEN TXN-IS-DEPOSIT
045800                     PERFORM 400-APPLY-DEPOSIT
045900                 WHEN TXN-IS-BAL-INQUIRY
046000                     PERFORM 400-APPLY-BALANCE-INQUIRY
046100             END-EVALUATE
046200         END-IF
046300     END-IF.
046400*-----------------------------------------------------------------
046500 400-APPLY-WITHDRAW.
046600     MOVE "W"                            TO LK-FUNCTION.
046700     MOVE TBL-ACCT-TYPE (SRC-TBL-SUB)     TO LK-ACCT-TYPE.
046800     MOVE TBL-ACCT-BALANCE (SRC-TBL-SUB)  TO LK-BALANCE.
046900     MOVE TXN-AMOUNT                      TO LK-AMOUNT.
047000     MOVE "N"                             TO LK-SUCCESS-SW.
047100     CALL "ACCT-CALC" USING LK-CALC-PARMS.
047200     IF  LK-WAS-SUCCESS
047300         MOVE LK-BALANCE TO TBL-ACCT-BALANCE (SRC-TBL-SUB)
047400         ADD 1 TO TBL-ACCT-TXN-COUNT (SRC-TBL-SUB)
047500         MOVE "Y" TO RSL-SUCCESS
047600         MOVE "WITHDRAWAL SUCCESSFUL" TO RSL-MESSAGE
047700         MOVE TBL-ACCT-BALANCE (SRC-TBL-SUB) TO RSL-BALANCE-AFTER
047800         PERFORM 500-FRAUD-MONITOR
047900     ELSE
048000         MOVE "WITHDRAWAL FAILED - INSUFFICIENT FUNDS"
048100                                  TO RSL-MESSAGE
048200         MOVE TBL-ACCT-BALANCE (SRC-TBL-SUB) TO RSL-BALANCE-AFTER
048300     END-IF.
048400*-----------------------------------------------------------------
048500 400-APPLY-DEPOSIT.
048600     MOVE "D"                            TO LK-FUNCTION.
048700     MOVE TBL-ACCT-TYPE (SRC-TBL-SUB)     TO LK-ACCT-TYPE.
048800     MOVE TBL-ACCT-BALANCE (SRC-TBL-SUB)  TO LK-BALANCE.
048900     MOVE TXN-AMOUNT                      TO LK-AMOUNT.
049000     MOVE "N"                             TO LK-SUCCESS-SW.
049100     CALL "ACCT-CALC" USING LK-CALC-PARMS.
049200     IF  LK-WAS-SUCCESS
049300         MOVE LK-BALANCE TO TBL-ACCT-BALANCE (SRC-TBL-SUB)
049400         ADD 1 TO TBL-ACCT-TXN-COUNT (SRC-TBL-SUB)
049500         MOVE "Y" TO RSL-SUCCESS
049600         MOVE "DEPOSIT SUCCESSFUL" TO RSL-MESSAGE
049700         MOVE TBL-ACCT-BALANCE (SRC-TBL-SUB) TO RSL-BALANCE-AFTER
049800     ELSE
049900         MOVE "DEPOSIT FAILED - INVALID AMOUNT" TO RSL-MESSAGE
050000         MOVE TBL-ACCT-BALANCE (SRC-TBL-SUB) TO RSL-BALANCE-AFTER
050100     END-IF.
050200*-----------------------------------------------------------------
050300 400-APPLY-BALANCE-INQUIRY.
050400     MOVE "Y" TO RSL-SUCCESS.
050500     MOVE "BALANCE INQUIRY" TO RSL-MESSAGE.
050600     MOVE TBL-ACCT-BALANCE (SRC-TBL-SUB) TO RSL-BALANCE-AFTER.
050700*-----------------------------------------------------------------
050800* Transfer runs its own chain of checks, each guarding the next
050900* with TRANSFER-FAIL-SW, since its failure wording and its
051000* target-account handling are its own.
051100*-----------------------------------------------------------------
051200 400-APPLY-TRANSFER.
051300     MOVE "N" TO TRANSFER-FAIL-SW.
051400     PERFORM 500-XFER-CHECK-TARGET-SPECIFIED.
051500     IF  NOT TRANSFER-HAS-FAILED
051600         PERFORM 500-XFER-FIND-TARGET
051700     END-IF.
051800     IF  NOT TRANSFER-HAS-FAILED
051900         PERFORM 500-XFER-CHECK-FROZEN
052000     END-IF.
052100     IF  NOT TRANSFER-HAS-FAILED
052200         PERFORM 500-XFER-CHECK-PIN
052300     END-IF.
052400     IF  NOT TRANSFER-HAS-FAILED
052500         PERFORM 500-XFER-CHECK-FUNDS
052600     END-IF.
052700     IF  NOT TRANSFER-HAS-FAILED
052800         PERFORM 500-XFER-WITHDRAW-SOURCE
052900     END-IF.
053000     IF  NOT TRANSFER-HAS-FAILED
053100         PERFORM 500-XFER-DEPOSIT-TARGET
053200     END-IF.
053300     IF  NOT TRANSFER-HAS-FAILED
053400         PERFORM 500-XFER-COMPLETE-SUCCESS
053500     END-IF.
053600*-----------------------------------------------------------------
053700 400-VALIDATE-SOURCE-PIN.
053800     IF  TXN-PIN = TBL-ACCT-PIN (SRC-TBL-SUB)
053900         MOVE "Y" TO PIN-VALID-SW
054000         MOVE ZERO TO TBL-ACCT-FAILED-PINS (SRC-TBL-SUB)
054100     ELSE
054200         MOVE "N" TO PIN-VALID-SW
054300         ADD 1 TO TBL-ACCT-FAILED-PINS (SRC-TBL-SUB)
054400     END-IF.
054500******************************************************************
054600 500-SCAN-FOR-SOURCE.
054700     IF  TBL-ACCT-ID (ACCT-TBL-SUB) = TXN-ACCT-ID
054800         MOVE "Y" TO ACCT-FOUND-SW
054900         MOVE ACCT-TBL-SUB TO SRC-TBL-SUB
055000     END-IF.
055100*-----------------------------------------------------------------
055200 500-SCAN-FOR-TARGET.
055300     IF  TBL-ACCT-ID (ACCT-TBL-SUB) = TXN-TARGET-ID
055400         MOVE "Y" TO TGT-FOUND-SW
055500         MOVE ACCT-TBL-SUB TO TGT-TBL-SUB
055600     END-IF.
055700*-----------------------------------------------------------------
055800 500-SET-RESULT-INVALID-PIN.
055900     IF  TXN-IS-BAL-INQUIRY
056000         MOVE ZERO TO RSL-BALANCE-AFTER
056100     ELSE
056200         MOVE TBL-ACCT-BALANCE (SRC-TBL-SUB) TO RSL-BALANCE-AFTER
056300     END-IF.
056400     MOVE "INVALID PIN" TO RSL-MESSAGE.
056500*-----------------------------------------------------------------
056600* Fraud-watch checks run behind a posting, never ahead of it.
056700* Failed-PIN count is checked on every posting; the high-value
056800* and rapid-withdrawal checks only apply to withdrawals.
056900*-----------------------------------------------------------------
057000 500-FRAUD-MONITOR.
057100     PERFORM 600-CHECK-FAILED-PINS.
057200     IF  TXN-IS-WITHDRAW
057300         PERFORM 600-CHECK-HIGH-VALUE-WITHDRAW
057400         PERFORM 600-CHECK-RAPID-WITHDRAWAL
057500     END-IF.
057600*-----------------------------------------------------------------
057700 500-XFER-CHECK-TARGET-SPECIFIED.
057800     IF  TXN-TARGET-ID = ZERO
057900         MOVE "Y" TO TRANSFER-FAIL-SW
058000         MOVE TBL-ACCT-BALANCE (SRC-TBL-SUB) TO RSL-BALANCE-AFTER
058100         MOVE "TARGET ACCOUNT NOT SPECIFIED" TO RSL-MESSAGE
058200     END-IF.
058300*-----------------------------------------------------------------
058400 500-XFER-FIND-TARGET.
058500     PERFORM 400-FIND-TARGET-ACCOUNT.
058600     IF  NOT TGT-ACCT-FOUND
058700         MOVE "Y" TO TRANSFER-FAIL-SW
058800         MOVE TBL-ACCT-BALANCE (SRC-TBL-SUB) TO RSL-BALANCE-AFTER
058900         MOVE "ACCOUNT NOT FOUND" TO RSL-MESSAGE
059000     END-IF.
059100*-----------------------------------------------------------------
059200 500-XFER-CHECK-FROZEN.
059300     IF  TBL-ACCT-FROZEN (SRC-TBL-SUB) = "Y"
059400         MOVE "Y" TO TRANSFER-FAIL-SW
059500         MOVE TBL-ACCT-BALANCE (SRC-TBL-SUB) TO RSL-BALANCE-AFTER
059600         MOVE "SOURCE ACCOUNT FROZEN" TO RSL-MESSAGE
059700     ELSE
059800         IF  TBL-ACCT-FROZEN (TGT-TBL-SUB) = "Y"
059900             MOVE "Y" TO TRANSFER-FAIL-SW
060000             MOVE TBL-ACCT-BALANCE (SRC-TBL-SUB) TO
060100                                         RSL-BALANCE-AFTER
060200             MOVE "TARGET ACCOUNT FROZEN" TO RSL-MESSAGE
060300         END-IF
060400     END-IF.
060500*-----------------------------------------------------------------
060600 500-XFER-CHECK-PIN.
060700     PERFORM 400-VALIDATE-SOURCE-PIN.
060800     IF  NOT PIN-IS-VALID
060900         MOVE "Y" TO TRANSFER-FAIL-SW
061000         MOVE TBL-ACCT-BALANCE (SRC-TBL-SUB) TO RSL-BALANCE-AFTER
061100         MOVE "INVALID PIN" TO RSL-MESSAGE
061200         PERFORM 500-FRAUD-MONITOR
061300     END-IF.
061400*-----------------------------------------------------------------
061500 500-XFER-CHECK-FUNDS.
061600     IF  TBL-ACCT-BALANCE (SRC-TBL-SUB) LESS THAN TXN-AMOUNT
061700         MOVE "Y" TO TRANSFER-FAIL-SW
061800         MOVE TBL-ACCT-BALANCE (SRC-TBL-SUB) TO RSL-BALANCE-AFTER
061900         MOVE "INSUFFICIENT FUNDS FOR TRANSFER" TO RSL-MESSAGE
062000     END-IF.
062100*-----------------------------------------------------------------
062200 500-XFER-WITHDRAW-SOURCE.
062300     MOVE "W"                            TO LK-FUNCTION.
062400     MOVE TBL-ACCT-TYPE (SRC-TBL-SUB)     TO LK-ACCT-TYPE.
062500     MOVE TBL-ACCT-BALANCE (SRC-TBL-SUB)  TO LK-BALANCE.
062600     MOVE TXN-AMOUNT                      TO LK-AMOUNT.
062700     MOVE "N"                             TO LK-SUCCESS-SW.
062800     CALL "ACCT-CALC" USING LK-CALC-PARMS.
062900     IF  LK-WAS-SUCCESS
063000         MOVE LK-BALANCE TO TBL-ACCT-BALANCE (SRC-TBL-SUB)
063100         ADD 1 TO TBL-ACCT-TXN-COUNT (SRC-TBL-SUB)
063200     ELSE
063300         MOVE "Y" TO TRANSFER-FAIL-SW
063400         MOVE TBL-ACCT-BALANCE (SRC-TBL-SUB) TO RSL-BALANCE-AFTER
063500         MOVE "TRANSFER FAILED" TO RSL-MESSAGE
063600     END-IF.
063700*-----------------------------------------------------------------
063800 500-XFER-DEPOSIT-TARGET.
063900     MOVE "D"                            TO LK-FUNCTION.
064000     MOVE TBL-ACCT-TYPE (TGT-TBL-SUB)     TO LK-ACCT-TYPE.
064100     MOVE TBL-ACCT-BALANCE (TGT-TBL-SUB)  TO LK-BALANCE.
064200     MOVE TXN-AMOUNT                      TO LK-AMOUNT.
064300     MOVE "N"                             TO LK-SUCCESS-SW.
064400     CALL "ACCT-CALC" USING LK-CALC-PARMS.
064500     IF  LK-WAS-SUCCESS
064600         MOVE LK-BALANCE TO TBL-ACCT-BALANCE (TGT-TBL-SUB)
064700         ADD 1 TO TBL-ACCT-TXN-COUNT (TGT-TBL-SUB)
064800     ELSE
064900         PERFORM 500-XFER-ROLLBACK-SOURCE
065000         MOVE "Y" TO TRANSFER-FAIL-SW
065100         MOVE TBL-ACCT-BALANCE (SRC-TBL-SUB) TO RSL-BALANCE-AFTER
065200         MOVE "TRANSFER FAILED" TO RSL-MESSAGE
065300     END-IF.
065400*-----------------------------------------------------------------
065500* The target would not accept the deposit, so the withdrawal
065600* already taken from the source is put back the same way it
065700* came out - through the deposit primitive, same as the online
065800* system would have done it by hand.
065900*-----------------------------------------------------------------
066000 500-XFER-ROLLBACK-SOURCE.
066100     MOVE "D"                            TO LK-FUNCTION.
066200     MOVE TBL-ACCT-TYPE (SRC-TBL-SUB)     TO LK-ACCT-TYPE.
066300     MOVE TBL-ACCT-BALANCE (SRC-TBL-SUB)  TO LK-BALANCE.
066400     MOVE TXN-AMOUNT                      TO LK-AMOUNT.
066500     MOVE "N"                             TO LK-SUCCESS-SW.
066600     CALL "ACCT-CALC" USING LK-CALC-PARMS.
066700     IF  LK-WAS-SUCCESS
066800         MOVE LK-BALANCE TO TBL-ACCT-BALANCE (SRC-TBL-SUB)
066900         ADD 1 TO TBL-ACCT-TXN-COUNT (SRC-TBL-SUB)
067000     END-IF.
067100*-----------------------------------------------------------------
067200 500-XFER-COMPLETE-SUCCESS.
067300     MOVE "Y" TO RSL-SUCCESS.
067400     MOVE TBL-ACCT-BALANCE (SRC-TBL-SUB) TO RSL-BALANCE-AFTER.
067500     MOVE "TRANSFER SUCCESSFUL" TO RSL-MESSAGE.
067600     PERFORM 500-FRAUD-MONITOR.
067700******************************************************************
067800 600-CHECK-FAILED-PINS.
067900     IF  TBL-ACCT-FAILED-PINS (SRC-TBL-SUB)
068000                             NOT LESS THAN WS-FAILED-PIN-LIMIT
068100         MOVE "HIGH  " TO WS-ALERT-SEVERITY
068200         MOVE "MULTIPLE FAILED PIN ATTEMPTS" TO WS-ALERT-REASON
068300         PERFORM 600-RAISE-ALERT
068400     END-IF.
068500*-----------------------------------------------------------------
068600 600-CHECK-HIGH-VALUE-WITHDRAW.
068700     IF  TXN-AMOUNT NOT LESS THAN WS-HIGH-VALUE-THRESHOLD
068800         MOVE "MEDIUM" TO WS-ALERT-SEVERITY
068900         MOVE "HIGH-VALUE WITHDRAWAL" TO WS-ALERT-REASON
069000         PERFORM 600-RAISE-ALERT
069100     END-IF.
069200*-----------------------------------------------------------------
069300* Three or more withdrawals from the same account inside a
069400* 5-transaction window are treated as rapid-fire and alerted.
069500*-----------------------------------------------------------------
069600 600-CHECK-RAPID-WITHDRAWAL.
069700     IF  TBL-HAS-LAST-WITHDRAW (SRC-TBL-SUB) = "Y"
069800         AND (TXN-SEQ - TBL-LAST-WITHDRAW-SEQ (SRC-TBL-SUB))
069900                             NOT GREATER THAN WS-RAPID-WD-WINDOW
070000         ADD 1 TO TBL-RAPID-WD-COUNT (SRC-TBL-SUB)
070100         IF  TBL-RAPID-WD-COUNT (SRC-TBL-SUB)
070200                             NOT LESS THAN WS-RAPID-WD-LIMIT
070300             MOVE "HIGH  " TO WS-ALERT-SEVERITY
070400             MOVE "RAPID WITHDRAWALS DETECTED" TO WS-ALERT-REASON
070500             PERFORM 600-RAISE-ALERT
070600             MOVE ZERO TO TBL-RAPID-WD-COUNT (SRC-TBL-SUB)
070700         END-IF
070800     ELSE
070900         MOVE 1 TO TBL-RAPID-WD-COUNT (SRC-TBL-SUB)
071000     END-IF.
071100     MOVE TXN-SEQ TO TBL-LAST-WITHDRAW-SEQ (SRC-TBL-SUB).
071200     MOVE "Y" TO TBL-HAS-LAST-WITHDRAW (SRC-TBL-SUB).
071300*-----------------------------------------------------------------
071400 600-RAISE-ALERT.
071500     ADD 1 TO WS-FRAUD-CNT.
071600     ADD 1 TO TBL-ALERT-COUNT (SRC-TBL-SUB).
071700     MOVE TXN-SEQ                    TO FRA-SEQ.
071800     MOVE TBL-ACCT-ID (SRC-TBL-SUB)  TO FRA-ACCT-ID.
071900     MOVE WS-ALERT-SEVERITY          TO FRA-SEVERITY.
072000     MOVE WS-ALERT-REASON            TO FRA-REASON.
072100     WRITE FRAUD-REC.
072200     PERFORM 600-AUTO-FREEZE-CHECK.
072300*-----------------------------------------------------------------
072400* Three alerts against the same account in one run freezes it -
072500* no waiting for the branch manager to call in the morning.
072600*-----------------------------------------------------------------
072700 600-AUTO-FREEZE-CHECK.
072800     IF  TBL-ALERT-COUNT (SRC-TBL-SUB)
072900                         NOT LESS THAN WS-ALERT-FREEZE-LIMIT
073000         MOVE "Y" TO TBL-ACCT-FROZEN (SRC-TBL-SUB)
073100         MOVE TXN-SEQ                   TO FRA-SEQ
073200         MOVE TBL-ACCT-ID (SRC-TBL-SUB)  TO FRA-ACCT-ID
073300         MOVE SPACES                    TO FRA-SEVERITY
073400         MOVE "ACCOUNT AUTO-FROZEN"      TO FRA-REASON
073500         WRITE FRAUD-REC
073600     END-IF.
